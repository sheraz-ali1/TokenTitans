000100******************************************************************
000200* BILDISC - BILL DISCREPANCY RECORD (OUTPUT - QSAM)              *
000300*           WRITE ORDER = ORDER OF DETECTION, ONE PER FINDING    *
000400*----------------------------------------------------------------*
000500* PRODUCED BY BILEDIT'S FOUR CHECKS AND CONSUMED BY BILRPT FOR   *
000600* THE AUDIT REPORT.  DD-LINE-NO-1/2 ARE ZERO WHEN NOT MEANINGFUL *
000700* FOR THE FINDING TYPE (E.G. MATH-ERROR).                        *
000800******************************************************************
000900 01  BILL-DISCREPANCY-REC.
001000     05  DD-BILL-ID              PIC X(08).
001100     05  DD-DISC-TYPE            PIC X(16).
001200         88  DD-DUPLICATE-CHARGE     VALUE "DUPLICATE-CHARGE".
001300         88  DD-PRICE-INFLATION      VALUE "PRICE-INFLATION ".
001400         88  DD-QTY-ANOMALY          VALUE "QTY-ANOMALY     ".
001500         88  DD-MATH-ERROR           VALUE "MATH-ERROR      ".
001600     05  DD-SEVERITY             PIC X(06).
001700         88  DD-SEV-HIGH             VALUE "HIGH  ".
001800         88  DD-SEV-MEDIUM           VALUE "MEDIUM".
001900         88  DD-SEV-LOW              VALUE "LOW   ".
002000     05  DD-CONFIDENCE           PIC X(06).
002100         88  DD-CONF-HIGH            VALUE "HIGH  ".
002200         88  DD-CONF-MEDIUM          VALUE "MEDIUM".
002300         88  DD-CONF-LOW             VALUE "LOW   ".
002400     05  DD-LINE-NOS-GRP.
002410         10  DD-LINE-NO-1            PIC 9(03).
002420         10  DD-LINE-NO-2            PIC 9(03).
002430     05  DD-LINE-NOS-GRP-X REDEFINES DD-LINE-NOS-GRP
002440                                 PIC 9(06).
002600     05  DD-POTENTIAL-OVERCHARGE PIC S9(7)V99.
002700     05  DD-DESC-TEXT            PIC X(60).
002800     05  FILLER                  PIC X(09).
