000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BILCALC.
000400 AUTHOR. R DUFRESNE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/91.
000700 DATE-COMPILED. 03/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM CENTRALIZES THE ROUNDED MONEY MATH FOR
001300*          THE BILL-DISCREPANCY ENGINE (BILEDIT) SO THAT THE
001400*          "ROUNDED HALF-UP TO 2 DECIMALS" RULE LIVES IN ONE
001500*          PLACE INSTEAD OF BEING RETYPED IN EVERY CHECK.
001600*
001700*          CALC-TYPE-SW TELLS US WHICH OF THE TWO CALCULATIONS
001800*          TO RUN, SAME AS CLCLBCST USED TO PICK LAB VS EQUIPMENT.
001900*
002000******************************************************************
002100*
002200 CHANGE LOG.
002300*   DATE     BY   TICKET   DESCRIPTION
002400*   -------- ---  -------  -------------------------------------
002500*   03/14/91 RD   CC-0140  ORIGINAL PROGRAM - SPLIT OUT OF THE
002600*                          OLD CLCLBCST COST CALCULATOR PATTERN
002700*                          FOR THE BILL-AUDIT PROJECT.
002800*   09/02/91 RD   CC-0177  ADDED THE MATH-ERR BRANCH FOR THE
002900*                          BILL-TOTAL RECONCILIATION CHECK.
003000*   11/19/92 KT   CC-0233  ROUNDED RESULTS COULD GO NEGATIVE WHEN
003100*                          THE STATED TOTAL WAS OVER THE CALC'D
003200*                          TOTAL - FORCED TO ZERO PER AUDIT RULES.
003300*   06/08/94 KT   CC-0281  SIZE ERROR TRAP ON THE OVERCHARGE MOVE.
003400*   02/17/97 JS   CC-0349  GENERAL CLEANUP, NO LOGIC CHANGE.
003500*   01/06/99 MB   CC-0402  Y2K REVIEW - PROGRAM CARRIES NO DATE
003600*                          FIELDS, NOTHING TO REMEDIATE.
003700*   08/22/00 MB   CC-0417  RENAMED WORK FIELDS TO MATCH THE NEW
003800*                          SHOP STANDARD (WS- PREFIX ON TEMPS).
003900*   04/11/03 PL   CC-0468  ADDED COMP-3 INTERMEDIATE TO AVOID
004000*                          INTERMEDIATE TRUNCATION ON COMPUTE.
004050*   10/30/06 PL   CC-0513  ADDED CALC-DIFF-AMT TO THE LINKAGE SO
004060*                          BILEDIT CAN APPLY THE $1.00 MATH-ERROR
004070*                          MATERIALITY THRESHOLD ITSELF.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200*
005300 WORKING-STORAGE SECTION.
005400 01  WS-CALC-WORK-AREA.
005500     05  WS-DIFF-AMT             PIC S9(7)V99 COMP-3 VALUE ZERO.
005600     05  WS-DIFF-AMT-X REDEFINES WS-DIFF-AMT
005700                                 PIC S9(7)V99 COMP-3.
005800     05  WS-DIFF-EDIT            PIC -(7)9.99.
005900     05  WS-OVERCHARGE-WORK      PIC S9(7)V99 COMP-3 VALUE ZERO.
006000*
006100 01  MISC-FIELDS.
006200     05  L                       PIC S9(4) COMP VALUE ZERO.
006300     05  FILLER                  PIC X(10).
006400*
006500 LINKAGE SECTION.
006600 01  CALC-COSTS-REC.
006700     05  CALC-TYPE-SW            PIC X(01).
006800         88  PRICE-INFL              VALUE "P".
006900         88  MATH-ERR                VALUE "M".
007000     05  CALC-LINE-CHARGE        PIC S9(7)V99.
007100     05  CALC-HIGH-PRICE         PIC S9(7)V99.
007200     05  CALC-STATED-TOTAL       PIC S9(7)V99.
007300     05  CALC-LINE-SUM           PIC S9(7)V99.
007400     05  CALC-STATED-TOTAL-X REDEFINES CALC-STATED-TOTAL
007500                                 PIC S9(7)V99.
007600     05  CALC-POTENTIAL-OVRCHG   PIC S9(7)V99.
007650     05  CALC-POTENTIAL-OVRCHG-X REDEFINES CALC-POTENTIAL-OVRCHG
007660                                 PIC S9(7)V99.
007670     05  CALC-DIFF-AMT           PIC S9(7)V99.
007700*
007800 01  RETURN-CD                   PIC S9(4) COMP.
007900*
008000 PROCEDURE DIVISION USING CALC-COSTS-REC, RETURN-CD.
008100 000-MAIN-PARA.
008200     MOVE ZERO TO CALC-POTENTIAL-OVRCHG.
008300     IF PRICE-INFL
008400         PERFORM 100-CALC-PRICE-INFL THRU 100-EXIT
008500     ELSE IF MATH-ERR
008600         PERFORM 200-CALC-MATH-DIFF THRU 200-EXIT.
008700*
008800     MOVE ZERO TO RETURN-CD.
008900     GOBACK.
009000*
009100 100-CALC-PRICE-INFL.
009200*    OVERCHARGE = LINE CHARGE LESS THE REFERENCE HIGH PRICE,
009300*    ROUNDED HALF-UP TO 2 DECIMALS - SEE CC-0140.
009400     COMPUTE WS-OVERCHARGE-WORK ROUNDED =
009500         CALC-LINE-CHARGE - CALC-HIGH-PRICE
009600     ON SIZE ERROR
009700         MOVE ZERO TO WS-OVERCHARGE-WORK.
009800     MOVE WS-OVERCHARGE-WORK TO CALC-POTENTIAL-OVRCHG.
009900 100-EXIT.
010000     EXIT.
010100*
010200 200-CALC-MATH-DIFF.
010300*    DIFF = ABSOLUTE VALUE OF CALC'D TOTAL LESS STATED TOTAL.
010400*    ONLY AN OVERSTATED BILL (CALC'D LESS THAN STATED) COUNTS AS
010500*    A POTENTIAL OVERCHARGE - SEE CC-0233.  THE CALLER DECIDES
010550*    WHETHER CALC-DIFF-AMT CLEARS THE MATERIALITY THRESHOLD.
010600     COMPUTE WS-DIFF-AMT ROUNDED =
010700         CALC-LINE-SUM - CALC-STATED-TOTAL
010800     ON SIZE ERROR
010900         MOVE ZERO TO WS-DIFF-AMT.
011000     IF WS-DIFF-AMT < ZERO
011100         COMPUTE WS-DIFF-AMT ROUNDED = WS-DIFF-AMT * -1.
011200     MOVE WS-DIFF-AMT TO WS-DIFF-EDIT.
011250     MOVE WS-DIFF-AMT TO CALC-DIFF-AMT.
011300     IF CALC-LINE-SUM < CALC-STATED-TOTAL
011400         MOVE WS-DIFF-AMT TO CALC-POTENTIAL-OVRCHG
011500     ELSE
011600         MOVE ZERO TO CALC-POTENTIAL-OVRCHG.
011700 200-EXIT.
011800     EXIT.
