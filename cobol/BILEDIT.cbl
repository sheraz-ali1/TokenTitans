000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BILEDIT.
000400 AUTHOR. R DUFRESNE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/91.
000700 DATE-COMPILED. 03/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE BILL-DISCREPANCY ENGINE FOR THE
001300*          COST-CONTAINMENT UNIT'S MEDICAL BILL AUDIT RUN.
001400*
001500*          IT LOADS THE PROCEDURE REFERENCE FEE SCHEDULE INTO A
001600*          TABLE, THEN READS EACH BILL HEADER AND ITS LINE ITEMS
001700*          AND RUNS FOUR CHECKS AGAINST THEM - DUPLICATE CHARGES,
001800*          PRICE INFLATION AGAINST THE FEE SCHEDULE, QUANTITY
001900*          ANOMALIES, AND A BILL-TOTAL ARITHMETIC CHECK.  EVERY
002000*          FINDING IS WRITTEN TO THE DISCREPANCY FILE FOR BILRPT
002100*          TO PICK UP AND REPORT ON.
002200*
002300******************************************************************
002400*
002500               REFERENCE FEE INPUT      -   DDS0001.REFFEE
002600
002700               BILL HEADER INPUT        -   DDS0001.BILLHDR
002800
002900               BILL LINE-ITEM INPUT     -   DDS0001.BILLINE
003000
003100               DISCREPANCY OUTPUT       -   DDS0001.BILDISC
003200
003300               DUMP FILE                -   SYSOUT
003400
003500******************************************************************
003600*
003700 CHANGE LOG.
003800*   DATE     BY   TICKET   DESCRIPTION
003900*   -------- ---  -------  -------------------------------------
004000*   03/14/91 RD   CC-0140  ORIGINAL PROGRAM - MODELED ON THE OLD
004100*                          DALYEDIT DAILY-CHARGE EDIT AND THE
004200*                          PATSRCH EQUIPMENT-TABLE SEARCH.
004300*   09/02/91 RD   CC-0177  ADDED THE MATH-ERROR CHECK.
004400*   11/19/92 KT   CC-0233  QUANTITY-ANOMALY CHECK ADDED PER COST
004500*                          CONTAINMENT REQUEST #92-441.
004600*   06/08/94 KT   CC-0281  DUPLICATE-CHARGE CHECK NOW CALLS
004700*                          DESCNORM INSTEAD OF COMPARING RAW
004800*                          DESCRIPTION TEXT - CASE/BLANK NOISE
004900*                          WAS MASKING REAL DUPLICATES.
005000*   02/17/97 JS   CC-0349  REFERENCE FEE TABLE RAISED FROM 200
005100*                          TO 500 ENTRIES - SCHEDULE OUTGREW THE
005200*                          OLD LIMIT.
005300*   01/06/99 MB   CC-0402  Y2K REVIEW - BILLING-DATE AND
005400*                          DATE-OF-SERVICE ARE CARRIED AS TEXT
005500*                          AND ARE NOT DATE-ARITHMETIC FIELDS -
005600*                          NO CENTURY WINDOW EXPOSURE FOUND.
005700*   08/22/00 MB   CC-0417  RENAMED WORK FIELDS TO MATCH THE NEW
005800*                          SHOP STANDARD (WS- PREFIX ON TEMPS).
005900*   04/11/03 PL   CC-0468  PRICE-INFLATION AND MATH-ERROR MONEY
006000*                          MATH MOVED OUT TO THE NEW BILCALC
006100*                          SUBPROGRAM SO THE ROUNDING RULE LIVES
006200*                          IN ONE PLACE.
006300*   10/30/06 PL   CC-0511  MAX LINES PER BILL RAISED FROM 100 TO
006400*                          200 PER AUDIT DEPT REQUEST.
006500*   05/02/09 GH   CC-0560  ZERO/NEGATIVE REFERENCE PRICES NOW
006600*                          TREATED AS "NO REFERENCE" INSTEAD OF
006700*                          FLAGGING EVERY LINE AGAINST THEM.
006800******************************************************************
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER. IBM-390.
007200 OBJECT-COMPUTER. IBM-390.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT SYSOUT
007800     ASSIGN TO UT-S-SYSOUT
007900       ORGANIZATION IS SEQUENTIAL.
008000
008100     SELECT REFFEE
008200     ASSIGN TO UT-S-REFFEE
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS REFFEE-STATUS.
008500
008600     SELECT BILLHDR
008700     ASSIGN TO UT-S-BILHDR
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS OFCODE.
009000
009100     SELECT BILLINE
009200     ASSIGN TO UT-S-BILLIN
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS OFCODE.
009500
009600     SELECT BILDISC
009700     ASSIGN TO UT-S-BILDSC
009800       ACCESS MODE IS SEQUENTIAL
009900       FILE STATUS IS OFCODE.
010000
010100 DATA DIVISION.
010200 FILE SECTION.
010300 FD  SYSOUT
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 130 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS SYSOUT-REC.
010900 01  SYSOUT-REC  PIC X(130).
011000
011100****** REFERENCE FEE SCHEDULE - LOADED ONCE AT STARTUP
011200 FD  REFFEE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 53 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS REF-FEE-REC.
011800 COPY REFFEE.
011900
012000****** BILL HEADERS - ONE RECORD DRIVES EACH BILL
012100 FD  BILLHDR
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 118 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS BILL-HEADER-REC.
012700 COPY BILLHDR.
012800
012900****** BILL LINE ITEMS - UP TO 200 BUFFERED PER BILL
013000 FD  BILLINE
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 98 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS BILL-LINE-REC.
013600 COPY BILLINE.
013700
013800****** DISCREPANCY FINDINGS - ONE RECORD PER FINDING
013900 FD  BILDISC
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 120 CHARACTERS
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS BILL-DISCREPANCY-REC.
014500 COPY BILDISC.
014600
014700 WORKING-STORAGE SECTION.
014800 01  FILE-STATUS-CODES.
014900     05  REFFEE-STATUS           PIC X(2).
015000         88  REFFEE-OK               VALUE "00".
015100     05  OFCODE                  PIC X(2).
015200         88  IO-OK                   VALUE "00".
015300
015400****** REFERENCE FEE TABLE - LOADED SORTED ASCENDING, SEARCHED
015500****** BY BINARY SEARCH (SEARCH ALL) THE SAME WAY PATSRCH ONCE
015600****** SEARCHED ITS EQUIPMENT TABLE.
015700 01  WS-REFFEE-TABLE-AREA.
015800     05  REF-FEE-TABLE OCCURS 500 TIMES
015900         ASCENDING KEY IS RFT-PROC-CODE
016000         INDEXED BY REF-IDX.
016100         10  RFT-PROC-CODE       PIC X(05).
016200         10  RFT-DESCRIPTION     PIC X(30).
016300         10  RFT-AVG-PRICE       PIC S9(7)V99.
016400         10  RFT-HIGH-PRICE      PIC S9(7)V99.
016500
016600****** LINE ITEM TABLE - ONE BILL'S WORTH AT A TIME
016700 01  WS-BILLINE-TABLE-AREA.
016800     05  BILL-LINE-TABLE OCCURS 200 TIMES
016900         INDEXED BY LN-IDX.
017000         10  BLT-LINE-NO         PIC 9(03).
017100         10  BLT-PROC-CODE       PIC X(05).
017200         10  BLT-DESCRIPTION     PIC X(30).
017300         10  BLT-QUANTITY        PIC 9(03).
017400         10  BLT-UNIT-CHARGE     PIC S9(7)V99.
017500         10  BLT-TOTAL-CHARGE    PIC S9(7)V99.
017600         10  BLT-DATE-OF-SERVICE PIC X(10).
017700         10  BLT-CATEGORY        PIC X(12).
017800         10  BLT-SEEN-SW         PIC X(01).
017900             88  BLT-KEY-SEEN        VALUE "Y".
018000
018100 01  HOLD-BILL-LINE.
018200     05  HOLD-BL-BILL-ID         PIC X(08).
018300     05  HOLD-BL-LINE-NO         PIC 9(03).
018400     05  HOLD-BL-PROC-CODE       PIC X(05).
018500     05  HOLD-BL-DESCRIPTION     PIC X(30).
018600     05  HOLD-BL-QUANTITY        PIC 9(03).
018700     05  HOLD-BL-UNIT-CHARGE     PIC S9(7)V99.
018800     05  HOLD-BL-TOTAL-CHARGE    PIC S9(7)V99.
018900     05  HOLD-BL-DATE-OF-SERVICE PIC X(10).
019000     05  HOLD-BL-CATEGORY        PIC X(12).
019100     05  HOLD-BL-VALID-SW        PIC X(01) VALUE "N".
019200         88  HOLD-BL-VALID           VALUE "Y".
019300
019400 01  RUN-COUNTERS-AND-TOTALS.
019500     05  BILLS-PROCESSED         PIC S9(7) COMP VALUE ZERO.
019600     05  LINE-ITEMS-READ         PIC S9(7) COMP VALUE ZERO.
019700     05  DISC-COUNT-DUP          PIC S9(7) COMP VALUE ZERO.
019800     05  DISC-COUNT-INFL         PIC S9(7) COMP VALUE ZERO.
019900     05  DISC-COUNT-QTY          PIC S9(7) COMP VALUE ZERO.
020000     05  DISC-COUNT-MATH         PIC S9(7) COMP VALUE ZERO.
020100     05  GRAND-TOTAL-SAVINGS     PIC S9(9)V99 COMP-3 VALUE ZERO.
020150     05  GT-TOTAL-SAVINGS-X REDEFINES GRAND-TOTAL-SAVINGS
020160                                 PIC S9(9)V99 COMP-3.
020200
020300 01  BILL-WORK-AREA.
020400     05  BILL-LINE-COUNT         PIC S9(4) COMP VALUE ZERO.
020500     05  BILL-DISC-COUNT         PIC S9(4) COMP VALUE ZERO.
020600     05  BILL-SAVINGS-TOTAL      PIC S9(7)V99 COMP-3 VALUE ZERO.
020700     05  CALC-TOTAL-OF-LINES     PIC S9(7)V99 COMP-3 VALUE ZERO.
020800
020900 01  IDX-AND-SUBSCRIPTS.
021000     05  I-SUB                   PIC S9(4) COMP VALUE ZERO.
021100     05  J-SUB                   PIC S9(4) COMP VALUE ZERO.
021200
021300 01  WS-DATE-FIELDS.
021400     05  WS-RUN-DATE             PIC 9(06).
021500     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
021600         10  WS-RUN-YY           PIC 9(02).
021700         10  WS-RUN-MM           PIC 9(02).
021800         10  WS-RUN-DD           PIC 9(02).
021900
022000 01  DESCNORM-WORK-AREA.
022100     05  NORM-TEXT-1             PIC X(30).
022200     05  NORM-TEXT-2             PIC X(30).
022300     05  NORM-LEN-1              PIC S9(4).
022400     05  NORM-LEN-2              PIC S9(4).
022500
022600 01  WS-CALC-COSTS-REC.
022700     05  WS-CALC-TYPE-SW         PIC X(01).
022800         88  WS-PRICE-INFL           VALUE "P".
022900         88  WS-MATH-ERR             VALUE "M".
023000     05  WS-CALC-LINE-CHARGE     PIC S9(7)V99.
023100     05  WS-CALC-HIGH-PRICE      PIC S9(7)V99.
023200     05  WS-CALC-STATED-TOTAL    PIC S9(7)V99.
023300     05  WS-CALC-LINE-SUM        PIC S9(7)V99.
023400     05  WS-CALC-POTENTIAL-OVRCHG PIC S9(7)V99.
023450     05  WS-CALC-DIFF-AMT        PIC S9(7)V99.
023500 01  WS-CALC-RETURN-CD           PIC S9(4) COMP.
023600
023700 01  WS-DISC-WORK.
023800     05  WS-DISC-TYPE            PIC X(16).
023900     05  WS-DISC-SEVERITY        PIC X(06).
024000     05  WS-DISC-CONFIDENCE      PIC X(06).
024050     05  WS-DISC-LINE-NOS-GRP.
024060         10  WS-DISC-LINE-1          PIC 9(03).
024070         10  WS-DISC-LINE-2          PIC 9(03).
024080     05  WS-DISC-LINE-NOS-GRP-X REDEFINES WS-DISC-LINE-NOS-GRP
024090                                 PIC 9(06).
024300     05  WS-DISC-OVERCHARGE      PIC S9(7)V99.
024400     05  WS-DISC-TEXT            PIC X(60).
024500
024600 01  FLAGS-AND-SWITCHES.
024700     05  MORE-REFFEE-SW          PIC X(01) VALUE "Y".
024800         88  NO-MORE-REFFEE          VALUE "N".
024900     05  MORE-BILLHDR-SW         PIC X(01) VALUE "Y".
025000         88  NO-MORE-BILLHDR         VALUE "N".
025100     05  MORE-BILLINE-SW         PIC X(01) VALUE "Y".
025200         88  NO-MORE-BILLINE         VALUE "N".
025300     05  REF-FOUND-SW            PIC X(01) VALUE "N".
025400         88  REF-FOUND               VALUE "Y".
025500
025600 COPY ABENDREC.
025700
025800 PROCEDURE DIVISION.
025810     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025820     PERFORM 100-MAINLINE THRU 100-EXIT
025830         UNTIL NO-MORE-BILLHDR.
025840     PERFORM 999-CLEANUP THRU 999-EXIT.
025850     MOVE +0 TO RETURN-CODE.
025860     GOBACK.
025870
025900 000-HOUSEKEEPING.
026000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026100     DISPLAY "******** BEGIN JOB BILEDIT ********".
026200     ACCEPT WS-RUN-DATE FROM DATE.
026300     INITIALIZE RUN-COUNTERS-AND-TOTALS.
026400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
026500     PERFORM 050-LOAD-REFFEE-TABLE THRU 050-EXIT
026600         VARYING REF-IDX FROM 1 BY 1
026700         UNTIL NO-MORE-REFFEE OR REF-IDX > 500.
026800     PERFORM 900-READ-BILLHDR THRU 900-EXIT.
026900     IF NO-MORE-BILLHDR
027000         MOVE "EMPTY BILL HEADER INPUT FILE" TO ABEND-REASON
027100         GO TO 1000-ABEND-RTN.
027200     PERFORM 920-READ-BILLINE THRU 920-EXIT.
027300 000-EXIT.
027400     EXIT.
027500
027600 050-LOAD-REFFEE-TABLE.
027700     MOVE "050-LOAD-REFFEE-TABLE" TO PARA-NAME.
027800     MOVE RF-PROC-CODE    TO RFT-PROC-CODE (REF-IDX).
027900     MOVE RF-DESCRIPTION  TO RFT-DESCRIPTION (REF-IDX).
028000     MOVE RF-AVG-PRICE    TO RFT-AVG-PRICE (REF-IDX).
028100     MOVE RF-HIGH-PRICE   TO RFT-HIGH-PRICE (REF-IDX).
028200     READ REFFEE INTO REF-FEE-REC
028300         AT END
028400         MOVE "N" TO MORE-REFFEE-SW
028500         GO TO 050-EXIT
028600     END-READ.
028700 050-EXIT.
028800     EXIT.
028900
029000 100-MAINLINE.
029100     MOVE "100-MAINLINE" TO PARA-NAME.
029200     PERFORM 200-PROCESS-BILL THRU 200-EXIT.
029300     PERFORM 900-READ-BILLHDR THRU 900-EXIT.
029400 100-EXIT.
029500     EXIT.
029600
029700 200-PROCESS-BILL.
029800     MOVE "200-PROCESS-BILL" TO PARA-NAME.
029900     ADD +1 TO BILLS-PROCESSED.
030000     MOVE ZERO TO BILL-LINE-COUNT, BILL-DISC-COUNT.
030100     MOVE ZERO TO BILL-SAVINGS-TOTAL, CALC-TOTAL-OF-LINES.
030200
030300     PERFORM 210-LOAD-BILL-LINES THRU 210-EXIT
030400         VARYING LN-IDX FROM 1 BY 1
030500         UNTIL LN-IDX > 200
030600         OR NO-MORE-BILLINE
030700         OR BL-BILL-ID IN BILL-LINE-REC NOT = BH-BILL-ID
030800            AND HOLD-BL-VALID.
030900
031000     PERFORM 300-CHECK-DUPLICATES THRU 300-EXIT.
031100     PERFORM 400-CHECK-PRICE-INFLATION THRU 400-EXIT.
031200     PERFORM 500-CHECK-QTY-ANOMALY THRU 500-EXIT.
031300     PERFORM 600-CHECK-MATH-ERROR THRU 600-EXIT.
031400
031500     PERFORM 730-WRITE-BALANCING-LOG THRU 730-EXIT.
031600 200-EXIT.
031700     EXIT.
031800
031900****** LOADS ONE BILL'S LINE ITEMS INTO THE TABLE.  A LINE THAT
032000****** BELONGS TO THE *NEXT* BILL IS HELD OVER IN HOLD-BILL-LINE
032100****** (THE SAME READ-AHEAD TRICK PATLIST USES ON ITS KEY MATCH).
032200 210-LOAD-BILL-LINES.
032300     MOVE "210-LOAD-BILL-LINES" TO PARA-NAME.
032400     IF HOLD-BL-VALID
032410         IF HOLD-BL-BILL-ID = BH-BILL-ID
032420             PERFORM 220-MOVE-HOLD-TO-TABLE THRU 220-EXIT
032430             PERFORM 920-READ-BILLINE THRU 920-EXIT
032440             GO TO 210-EXIT
032450         ELSE
032460             GO TO 210-EXIT
032470         END-IF
032480     END-IF.
033200
033300     IF NO-MORE-BILLINE
033400         GO TO 210-EXIT.
033500
033600     IF BL-BILL-ID IN BILL-LINE-REC NOT = BH-BILL-ID
033700         MOVE BILL-LINE-REC TO HOLD-BILL-LINE
033800         MOVE "Y" TO HOLD-BL-VALID-SW
033900         GO TO 210-EXIT.
034000
034100     MOVE BL-LINE-NO         TO BLT-LINE-NO (LN-IDX).
034200     MOVE BL-PROC-CODE       TO BLT-PROC-CODE (LN-IDX).
034300     MOVE BL-DESCRIPTION     TO BLT-DESCRIPTION (LN-IDX).
034400     MOVE BL-QUANTITY        TO BLT-QUANTITY (LN-IDX).
034500     MOVE BL-UNIT-CHARGE     TO BLT-UNIT-CHARGE (LN-IDX).
034600     MOVE BL-TOTAL-CHARGE    TO BLT-TOTAL-CHARGE (LN-IDX).
034700     MOVE BL-DATE-OF-SERVICE TO BLT-DATE-OF-SERVICE (LN-IDX).
034800     MOVE BL-CATEGORY        TO BLT-CATEGORY (LN-IDX).
034900     MOVE "N"                TO BLT-SEEN-SW (LN-IDX).
035000     ADD BL-TOTAL-CHARGE TO CALC-TOTAL-OF-LINES.
035100     MOVE LN-IDX TO BILL-LINE-COUNT.
035200     ADD +1 TO LINE-ITEMS-READ.
035300     PERFORM 920-READ-BILLINE THRU 920-EXIT.
035400 210-EXIT.
035500     EXIT.
035600
035700 220-MOVE-HOLD-TO-TABLE.
035800     MOVE "220-MOVE-HOLD-TO-TABLE" TO PARA-NAME.
035900     MOVE HOLD-BL-LINE-NO         TO BLT-LINE-NO (LN-IDX).
036000     MOVE HOLD-BL-PROC-CODE       TO BLT-PROC-CODE (LN-IDX).
036100     MOVE HOLD-BL-DESCRIPTION     TO BLT-DESCRIPTION (LN-IDX).
036200     MOVE HOLD-BL-QUANTITY        TO BLT-QUANTITY (LN-IDX).
036300     MOVE HOLD-BL-UNIT-CHARGE     TO BLT-UNIT-CHARGE (LN-IDX).
036400     MOVE HOLD-BL-TOTAL-CHARGE    TO BLT-TOTAL-CHARGE (LN-IDX).
036500     MOVE HOLD-BL-DATE-OF-SERVICE TO BLT-DATE-OF-SERVICE (LN-IDX).
036600     MOVE HOLD-BL-CATEGORY        TO BLT-CATEGORY (LN-IDX).
036700     MOVE "N"                     TO BLT-SEEN-SW (LN-IDX).
036800     ADD HOLD-BL-TOTAL-CHARGE TO CALC-TOTAL-OF-LINES.
036900     MOVE LN-IDX TO BILL-LINE-COUNT.
037000     ADD +1 TO LINE-ITEMS-READ.
037100     MOVE "N" TO HOLD-BL-VALID-SW.
037200 220-EXIT.
037300     EXIT.
037400
037500****** DUPLICATE-CHARGE CHECK - PROC-CODE EXACT, DESCRIPTION VIA
037600****** DESCNORM (CASE-FOLDED, BLANK-TRIMMED), DATE-OF-SERVICE
037700****** EXACT.  FIRST OCCURRENCE OF A KEY IS "SEEN" - EVERY LATER
037800****** LINE MATCHING IT PRODUCES ONE FINDING AGAINST THE FIRST.
037900 300-CHECK-DUPLICATES.
038000     MOVE "300-CHECK-DUPLICATES" TO PARA-NAME.
038100     IF BILL-LINE-COUNT < 2
038200         GO TO 300-EXIT.
038300
038400     PERFORM 310-FIND-FIRST-MATCH THRU 310-EXIT
038500         VARYING I-SUB FROM 2 BY 1
038600         UNTIL I-SUB > BILL-LINE-COUNT.
038800 300-EXIT.
038900     EXIT.
039000
039100 310-FIND-FIRST-MATCH.
039200     MOVE "310-FIND-FIRST-MATCH" TO PARA-NAME.
039300     PERFORM 320-CHECK-ONE-PAIR THRU 320-EXIT
039400         VARYING J-SUB FROM 1 BY 1
039500         UNTIL J-SUB >= I-SUB.
039600 310-EXIT.
039700     EXIT.
039800
039810****** COMPARES LINE I-SUB (THE LATER LINE) AGAINST LINE J-SUB
039820****** (AN EARLIER LINE).  A MATCH ON PROC-CODE, NORMALIZED
039830****** DESCRIPTION AND DATE-OF-SERVICE WRITES ONE FINDING
039840****** AGAINST THE FIRST OCCURRENCE AND STOPS THE OUTER LOOP.
039850 320-CHECK-ONE-PAIR.
039860     MOVE "320-CHECK-ONE-PAIR" TO PARA-NAME.
039870     IF BLT-PROC-CODE (I-SUB) NOT = BLT-PROC-CODE (J-SUB)
039880         GO TO 320-EXIT.
039890     MOVE BLT-DESCRIPTION (I-SUB) TO NORM-TEXT-1.
039900     CALL "DESCNORM" USING NORM-TEXT-1, NORM-TEXT-1, NORM-LEN-1.
039910     MOVE BLT-DESCRIPTION (J-SUB) TO NORM-TEXT-2.
039920     CALL "DESCNORM" USING NORM-TEXT-2, NORM-TEXT-2, NORM-LEN-2.
039930     IF NORM-TEXT-1 NOT = NORM-TEXT-2
039940         GO TO 320-EXIT.
039950     IF BLT-DATE-OF-SERVICE (I-SUB) NOT = BLT-DATE-OF-SERVICE (J-SUB)
039960         GO TO 320-EXIT.
039970     MOVE I-SUB TO WS-DISC-LINE-1.
039980     MOVE J-SUB TO WS-DISC-LINE-2.
039990     MOVE "DUPLICATE-CHARGE" TO WS-DISC-TYPE.
040000     MOVE "HIGH  "           TO WS-DISC-SEVERITY.
040010     MOVE "HIGH  "           TO WS-DISC-CONFIDENCE.
040020     MOVE BLT-TOTAL-CHARGE (I-SUB) TO WS-DISC-OVERCHARGE.
040030     MOVE "DUPLICATE CHARGE - SAME PROC/DESC/DATE" TO WS-DISC-TEXT.
040040     PERFORM 700-WRITE-DISCREPANCY THRU 700-EXIT.
040050     MOVE I-SUB TO J-SUB.
040060 320-EXIT.
040070     EXIT.
040080
042300****** PRICE-INFLATION CHECK - SKIP BLANK PROC-CODE, NO REFERENCE
042400****** ENTRY, OR NON-POSITIVE TOTAL-CHARGE.  COMPARES THE LINE
042500****** TOTAL CHARGE (NOT THE UNIT CHARGE) TO THE HIGH REFERENCE.
042600 400-CHECK-PRICE-INFLATION.
042700     MOVE "400-CHECK-PRICE-INFLATION" TO PARA-NAME.
042800     IF BILL-LINE-COUNT < 1
042900         GO TO 400-EXIT.
043000
044000     PERFORM 410-PRICE-CHECK-ONE-LINE THRU 410-EXIT
044100         VARYING I-SUB FROM 1 BY 1
044200         UNTIL I-SUB > BILL-LINE-COUNT.
044400 400-EXIT.
044500     EXIT.
044600
044700 410-PRICE-CHECK-ONE-LINE.
044800     MOVE "410-PRICE-CHECK-ONE-LINE" TO PARA-NAME.
044900     IF BLT-PROC-CODE (I-SUB) = SPACES
045000         GO TO 410-EXIT.
045100     IF BLT-TOTAL-CHARGE (I-SUB) NOT > ZERO
045200         GO TO 410-EXIT.
045300
045400     PERFORM 150-LOOKUP-REFFEE THRU 150-EXIT.
045500     IF NOT REF-FOUND
045600         GO TO 410-EXIT.
045700     IF RFT-HIGH-PRICE (REF-IDX) NOT > ZERO
045800         GO TO 410-EXIT.
045900
046000     MOVE "P" TO WS-CALC-TYPE-SW.
046100     MOVE BLT-TOTAL-CHARGE (I-SUB) TO WS-CALC-LINE-CHARGE.
046200     MOVE RFT-HIGH-PRICE (REF-IDX) TO WS-CALC-HIGH-PRICE.
046300
046400     IF BLT-TOTAL-CHARGE (I-SUB) >
046500             RFT-HIGH-PRICE (REF-IDX) * 1.5
046600         MOVE "HIGH  "   TO WS-DISC-SEVERITY
046700     ELSE IF BLT-TOTAL-CHARGE (I-SUB) >
046800             RFT-HIGH-PRICE (REF-IDX)
046900         MOVE "MEDIUM" TO WS-DISC-SEVERITY
047000     ELSE
047100         GO TO 410-EXIT.
047200
047300     CALL "BILCALC" USING WS-CALC-COSTS-REC, WS-CALC-RETURN-CD.
047400     MOVE I-SUB TO WS-DISC-LINE-1.
047500     MOVE ZERO TO WS-DISC-LINE-2.
047600     MOVE "PRICE-INFLATION " TO WS-DISC-TYPE.
047700     MOVE "MEDIUM" TO WS-DISC-CONFIDENCE.
047800     MOVE WS-CALC-POTENTIAL-OVRCHG TO WS-DISC-OVERCHARGE.
047900     MOVE "CHARGE EXCEEDS REFERENCE HIGH PRICE FOR PROC CODE"
048000         TO WS-DISC-TEXT.
048100     PERFORM 700-WRITE-DISCREPANCY THRU 700-EXIT.
048200 410-EXIT.
048300     EXIT.
048400
048500****** BINARY SEARCH OF THE REFERENCE FEE TABLE BY PROC-CODE.
048600 150-LOOKUP-REFFEE.
048700     MOVE "150-LOOKUP-REFFEE" TO PARA-NAME.
048800     MOVE "N" TO REF-FOUND-SW.
048900     SEARCH ALL REF-FEE-TABLE
049000         AT END
049100             MOVE "N" TO REF-FOUND-SW
049200         WHEN RFT-PROC-CODE (REF-IDX) = BLT-PROC-CODE (I-SUB)
049300             MOVE "Y" TO REF-FOUND-SW
049400     END-SEARCH.
049500 150-EXIT.
049600     EXIT.
049700
049800****** QUANTITY-ANOMALY CHECK - MORE THAN 5 UNITS ON A LINE.
049900 500-CHECK-QTY-ANOMALY.
050000     MOVE "500-CHECK-QTY-ANOMALY" TO PARA-NAME.
050100     IF BILL-LINE-COUNT < 1
050200         GO TO 500-EXIT.
050300
050400     PERFORM 510-QTY-CHECK-ONE-LINE THRU 510-EXIT
050500         VARYING I-SUB FROM 1 BY 1
050600         UNTIL I-SUB > BILL-LINE-COUNT.
051800 500-EXIT.
051900     EXIT.
051910
051920 510-QTY-CHECK-ONE-LINE.
051930     MOVE "510-QTY-CHECK-ONE-LINE" TO PARA-NAME.
051940     IF BLT-QUANTITY (I-SUB) NOT > 5
051950         GO TO 510-EXIT.
051960     MOVE I-SUB TO WS-DISC-LINE-1.
051970     MOVE ZERO TO WS-DISC-LINE-2.
051980     MOVE "QTY-ANOMALY     " TO WS-DISC-TYPE.
051990     MOVE "MEDIUM" TO WS-DISC-SEVERITY.
052000     MOVE "LOW   " TO WS-DISC-CONFIDENCE.
052010     MOVE ZERO TO WS-DISC-OVERCHARGE.
052020     MOVE "QUANTITY BILLED EXCEEDS FIVE UNITS" TO WS-DISC-TEXT.
052030     PERFORM 700-WRITE-DISCREPANCY THRU 700-EXIT.
052040 510-EXIT.
052050     EXIT.
052060
052100****** MATH-ERROR CHECK - ONLY WHEN THE BILL CARRIES A STATED
052200****** TOTAL AND HAS AT LEAST ONE LINE ITEM.  A FINDING IS ONLY
052220****** WRITTEN WHEN THE DIFFERENCE EXCEEDS THE $1.00 MATERIALITY
052240****** THRESHOLD - SEE CC-0513 IN BILCALC.
052300 600-CHECK-MATH-ERROR.
052400     MOVE "600-CHECK-MATH-ERROR" TO PARA-NAME.
052500     IF NOT BH-TOTAL-PRESENT
052600         GO TO 600-EXIT.
052700     IF BILL-LINE-COUNT < 1
052800         GO TO 600-EXIT.
052900
053000     MOVE "M" TO WS-CALC-TYPE-SW.
053100     MOVE CALC-TOTAL-OF-LINES TO WS-CALC-LINE-SUM.
053200     MOVE BH-TOTAL-BILLED TO WS-CALC-STATED-TOTAL.
053300     CALL "BILCALC" USING WS-CALC-COSTS-REC, WS-CALC-RETURN-CD.
053400
053500     IF WS-CALC-DIFF-AMT NOT > 1.00
053700         GO TO 600-EXIT.
053800
053900     MOVE ZERO TO WS-DISC-LINE-1, WS-DISC-LINE-2.
054000     MOVE "MATH-ERROR      " TO WS-DISC-TYPE.
054100     MOVE "HIGH  " TO WS-DISC-SEVERITY.
054200     MOVE "HIGH  " TO WS-DISC-CONFIDENCE.
054300     MOVE WS-CALC-POTENTIAL-OVRCHG TO WS-DISC-OVERCHARGE.
055800     MOVE "LINE ITEM TOTAL DOES NOT AGREE WITH STATED TOTAL"
055900         TO WS-DISC-TEXT.
056000     PERFORM 700-WRITE-DISCREPANCY THRU 700-EXIT.
056100 600-EXIT.
056200     EXIT.
056300
056400****** WRITES ONE FINDING TO THE DISCREPANCY FILE AND UPDATES
056500****** THE PER-BILL AND GRAND-RUN COUNTERS AND SAVINGS TOTAL.
056600 700-WRITE-DISCREPANCY.
056700     MOVE "700-WRITE-DISCREPANCY" TO PARA-NAME.
056800     MOVE BH-BILL-ID          TO DD-BILL-ID.
056900     MOVE WS-DISC-TYPE        TO DD-DISC-TYPE.
057000     MOVE WS-DISC-SEVERITY    TO DD-SEVERITY.
057100     MOVE WS-DISC-CONFIDENCE  TO DD-CONFIDENCE.
057200     MOVE WS-DISC-LINE-1      TO DD-LINE-NO-1.
057300     MOVE WS-DISC-LINE-2      TO DD-LINE-NO-2.
057400     MOVE WS-DISC-OVERCHARGE  TO DD-POTENTIAL-OVERCHARGE.
057500     MOVE WS-DISC-TEXT        TO DD-DESC-TEXT.
057600     WRITE BILL-DISCREPANCY-REC.
057700
057800     ADD +1 TO BILL-DISC-COUNT.
057900     ADD WS-DISC-OVERCHARGE TO BILL-SAVINGS-TOTAL.
058000     ADD WS-DISC-OVERCHARGE TO GRAND-TOTAL-SAVINGS.
058100
058200     IF DD-DUPLICATE-CHARGE
058300         ADD +1 TO DISC-COUNT-DUP
058400     ELSE IF DD-PRICE-INFLATION
058500         ADD +1 TO DISC-COUNT-INFL
058600     ELSE IF DD-QTY-ANOMALY
058700         ADD +1 TO DISC-COUNT-QTY
058800     ELSE IF DD-MATH-ERROR
058900         ADD +1 TO DISC-COUNT-MATH.
059000 700-EXIT.
059100     EXIT.
059200
059300 730-WRITE-BALANCING-LOG.
059400     MOVE "730-WRITE-BALANCING-LOG" TO PARA-NAME.
059500     DISPLAY "BILL " BH-BILL-ID " - " BILL-DISC-COUNT
059600         " DISCREPANCIES, SAVINGS " BILL-SAVINGS-TOTAL.
059700 730-EXIT.
059800     EXIT.
059900
060000 800-OPEN-FILES.
060100     MOVE "800-OPEN-FILES" TO PARA-NAME.
060200     OPEN INPUT REFFEE, BILLHDR, BILLINE.
060300     OPEN OUTPUT BILDISC, SYSOUT.
060400 800-EXIT.
060500     EXIT.
060600
060700 850-CLOSE-FILES.
060800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
060900     CLOSE REFFEE, BILLHDR, BILLINE, BILDISC, SYSOUT.
061000 850-EXIT.
061100     EXIT.
061200
061300 900-READ-BILLHDR.
061400     MOVE "900-READ-BILLHDR" TO PARA-NAME.
061500     READ BILLHDR INTO BILL-HEADER-REC
061600         AT END
061700         MOVE "N" TO MORE-BILLHDR-SW
061800         GO TO 900-EXIT
061900     END-READ.
062000 900-EXIT.
062100     EXIT.
062200
062300 920-READ-BILLINE.
062400     MOVE "920-READ-BILLINE" TO PARA-NAME.
062500     READ BILLINE INTO BILL-LINE-REC
062600         AT END
062700         MOVE "N" TO MORE-BILLINE-SW
062800         GO TO 920-EXIT
062900     END-READ.
063000 920-EXIT.
063100     EXIT.
063200
063300 999-CLEANUP.
063400     MOVE "999-CLEANUP" TO PARA-NAME.
063500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
063600     DISPLAY "** BILLS PROCESSED **".
063700     DISPLAY BILLS-PROCESSED.
063800     DISPLAY "** LINE ITEMS READ **".
063900     DISPLAY LINE-ITEMS-READ.
064000     DISPLAY "** DUPLICATE-CHARGE FINDINGS **" DISC-COUNT-DUP.
064100     DISPLAY "** PRICE-INFLATION FINDINGS  **" DISC-COUNT-INFL.
064200     DISPLAY "** QTY-ANOMALY FINDINGS      **" DISC-COUNT-QTY.
064300     DISPLAY "** MATH-ERROR FINDINGS       **" DISC-COUNT-MATH.
064400     DISPLAY "** GRAND TOTAL POTENTIAL SAVINGS **"
064500         GRAND-TOTAL-SAVINGS.
064600     DISPLAY "******** NORMAL END OF JOB BILEDIT ********".
064700 999-EXIT.
064800     EXIT.
064900
065000 1000-ABEND-RTN.
065100     WRITE SYSOUT-REC FROM ABEND-REC.
065200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
065300     DISPLAY "*** ABNORMAL END OF JOB - BILEDIT ***" UPON CONSOLE.
065400     MOVE +16 TO RETURN-CODE.
065500     STOP RUN.
