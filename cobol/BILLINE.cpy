000100******************************************************************
000200* BILLINE - MEDICAL BILL LINE-ITEM RECORD (INPUT - QSAM)         *
000300*           SORTED ASCENDING BY BL-BILL-ID, BL-LINE-NO           *
000400*----------------------------------------------------------------*
000500* THIS IS ALSO THE LAYOUT OF THE IN-MEMORY LINE TABLE ENTRY -    *
000600* BILEDIT AND BILRPT BOTH LOAD UP TO 200 OF THESE PER BILL-ID    *
000700* BEFORE RUNNING THE FOUR DISCREPANCY CHECKS AGAINST THEM.       *
000800******************************************************************
000900 01  BILL-LINE-REC.
001000     05  BL-BILL-ID              PIC X(08).
001100     05  BL-LINE-NO              PIC 9(03).
001200     05  BL-PROC-CODE            PIC X(05).
001300     05  BL-DESCRIPTION          PIC X(30).
001400     05  BL-QUANTITY             PIC 9(03).
001500     05  BL-UNIT-CHARGE          PIC S9(7)V99.
001600     05  BL-TOTAL-CHARGE         PIC S9(7)V99.
001700     05  BL-DATE-OF-SERVICE      PIC X(10).
001710     05  BL-DATE-OF-SERV-PARTS REDEFINES BL-DATE-OF-SERVICE.
001720         10  BL-SERV-YYYY            PIC X(04).
001730         10  FILLER                  PIC X(01).
001740         10  BL-SERV-MM              PIC X(02).
001750         10  FILLER                  PIC X(01).
001760         10  BL-SERV-DD              PIC X(02).
001800     05  BL-CATEGORY             PIC X(12).
001900         88  BL-CAT-ROOM             VALUE "room        ".
002000         88  BL-CAT-PROCEDURE        VALUE "procedure   ".
002100         88  BL-CAT-LAB              VALUE "lab         ".
002200         88  BL-CAT-MEDICATION       VALUE "medication  ".
002300         88  BL-CAT-SUPPLY           VALUE "supply      ".
002400         88  BL-CAT-IMAGING          VALUE "imaging     ".
002500         88  BL-CAT-THERAPY          VALUE "therapy     ".
002600         88  BL-CAT-CONSULTATION     VALUE "consultation".
002700         88  BL-CAT-OTHER            VALUE "other       ".
002800     05  FILLER                  PIC X(09).
