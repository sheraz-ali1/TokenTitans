000100******************************************************************
000200* REFFEE - PROCEDURE REFERENCE FEE SCHEDULE RECORD               *
000300*          (INPUT - QSAM - SORTED ASCENDING BY PROC-CODE)        *
000400*----------------------------------------------------------------*
000500* THIS IS THE COST-CONTAINMENT UNIT'S "TYPICAL PRICE" TABLE.     *
000600* ONE ENTRY PER PROCEDURE CODE - ALREADY BLENDED BY COST-CONT.   *
000700* FROM THE REGIONAL FACILITY / NON-FACILITY FEE SURVEYS, SO      *
000800* BILEDIT JUST LOADS IT AND SEARCHES IT.  NO FILLER IS CARRIED   *
000900* ON THIS ONE - THE FOUR FIELDS FILL THE 53-BYTE RECORD EXACTLY, *
001000* SAME AS THE OLD PROVIDER LOOKUP COPYBOOK.                      *
001100*                                             DDS0001 - CMS   88*
001200******************************************************************
001300 01  REF-FEE-REC.
001400     05  RF-PROC-CODE            PIC X(05).
001500     05  RF-DESCRIPTION          PIC X(30).
001600     05  RF-AVG-PRICE            PIC S9(7)V99.
001700     05  RF-HIGH-PRICE           PIC S9(7)V99.
