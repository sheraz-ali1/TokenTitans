000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DESCNORM.
000400 AUTHOR. R DUFRESNE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/91.
000700 DATE-COMPILED. 03/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          SMALL CALLED UTILITY - GIVEN A LINE-ITEM DESCRIPTION,
001300*          RETURNS AN UPPERCASED, LEFT-JUSTIFIED, TRAILING-BLANK
001400*          TRIMMED COPY PLUS ITS TRIMMED LENGTH SO BILEDIT'S
001500*          DUPLICATE-CHARGE CHECK CAN COMPARE TWO DESCRIPTIONS
001600*          "CASE-INSENSITIVE, BLANKS IGNORED" WITHOUT REPEATING
001700*          THE TRIM/FOLD LOGIC IN EVERY CALLER.
001800*
001900*          THIS REPLACES THE OLD STRLTH REVERSE-AND-COUNT TRICK -
002000*          WE SCAN BACKWARD WITH REFERENCE MODIFICATION INSTEAD
002100*          SINCE THIS SHOP'S COMPILER LEVEL DOES NOT CARRY THE
002200*          INTRINSIC FUNCTION LIBRARY.
002300*
002400******************************************************************
002500*
002600 CHANGE LOG.
002700*   DATE     BY   TICKET   DESCRIPTION
002800*   -------- ---  -------  -------------------------------------
002900*   03/14/91 RD   CC-0141  ORIGINAL PROGRAM, MODELED ON THE OLD
003000*                          STRLTH STRING-LENGTH UTILITY.
003100*   09/02/91 RD   CC-0178  ADDED THE UPPERCASE FOLD FOR THE
003200*                          DUPLICATE-CHARGE COMPARE.
003300*   11/19/92 KT   CC-0234  LEADING BLANKS WERE NOT BEING SQUEEZED
003400*                          OUT BEFORE THE COMPARE - FIXED.
003500*   02/17/97 JS   CC-0350  GENERAL CLEANUP, NO LOGIC CHANGE.
003600*   01/06/99 MB   CC-0403  Y2K REVIEW - PROGRAM CARRIES NO DATE
003700*                          FIELDS, NOTHING TO REMEDIATE.
003800*   08/22/00 MB   CC-0418  RENAMED WORK FIELDS TO MATCH THE NEW
003900*                          SHOP STANDARD (WS- PREFIX ON TEMPS).
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100*
005200 WORKING-STORAGE SECTION.
005300 01  MISC-FIELDS.
005400     05  WS-IDX                  PIC S9(4) COMP VALUE ZERO.
005500     05  WS-LAST-NON-BLANK       PIC S9(4) COMP VALUE ZERO.
005550     05  WS-FIRST-NON-BLANK      PIC S9(4) COMP VALUE ZERO.
005560     05  WS-TRIMMED-LTH          PIC S9(4) COMP VALUE ZERO.
005600     05  WS-TEMP-TXT             PIC X(30) VALUE SPACES.
005700     05  WS-TEMP-TXT-R REDEFINES WS-TEMP-TXT.
005800         10  WS-TEMP-CHAR OCCURS 30 TIMES PIC X(01).
005810     05  WS-SAVE-ORIGINAL        PIC X(30) VALUE SPACES.
005820     05  WS-SAVE-ORIGINAL-R REDEFINES WS-SAVE-ORIGINAL.
005830         10  WS-SAVE-CHAR OCCURS 30 TIMES PIC X(01).
005840     05  WS-TRIMMED-LTH-EDIT     PIC ZZZ9.
005850     05  WS-TRIMMED-LTH-EDIT-R REDEFINES WS-TRIMMED-LTH-EDIT
005860                                 PIC X(04).
005900     05  FILLER                  PIC X(08).
006000*
006100 LINKAGE SECTION.
006200 01  TEXT1                       PIC X(30).
006300 01  NORM-TEXT                   PIC X(30).
006400 01  RETURN-LTH                  PIC S9(4).
006500*
006600 PROCEDURE DIVISION USING TEXT1, NORM-TEXT, RETURN-LTH.
006700 000-MAIN-PARA.
006800     MOVE ZERO TO RETURN-LTH.
006850     MOVE TEXT1 TO WS-SAVE-ORIGINAL.
006900     MOVE TEXT1 TO WS-TEMP-TXT.
007000     INSPECT WS-TEMP-TXT
007100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
007200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007300*
007400*    SCAN BACKWARD FOR THE LAST NON-BLANK CHARACTER - SEE CC-0141.
007500     MOVE ZERO TO WS-LAST-NON-BLANK.
007600     PERFORM 100-SCAN-BACKWARD THRU 100-EXIT
007650         VARYING WS-IDX FROM 30 BY -1
007700         UNTIL WS-IDX = ZERO OR WS-LAST-NON-BLANK NOT = ZERO.
008150*
008160*    SCAN FORWARD FOR THE FIRST NON-BLANK CHARACTER - CC-0234.
008170     MOVE ZERO TO WS-FIRST-NON-BLANK.
008180     PERFORM 150-SCAN-FORWARD THRU 150-EXIT
008185         VARYING WS-IDX FROM 1 BY 1
008190         UNTIL WS-IDX > 30 OR WS-FIRST-NON-BLANK NOT = ZERO.
008300     MOVE SPACES TO NORM-TEXT.
008400     IF WS-LAST-NON-BLANK > ZERO
008450         COMPUTE WS-TRIMMED-LTH =
008460             WS-LAST-NON-BLANK - WS-FIRST-NON-BLANK + 1
008500         MOVE WS-TEMP-TXT (WS-FIRST-NON-BLANK : WS-TRIMMED-LTH)
008550             TO NORM-TEXT
008600         MOVE WS-TRIMMED-LTH TO RETURN-LTH
008700     END-IF.
008750     MOVE RETURN-LTH TO WS-TRIMMED-LTH-EDIT.
008800*
008820     GO TO 999-EXIT-PARA.
008830*
008840 100-SCAN-BACKWARD.
008850     IF WS-TEMP-CHAR (WS-IDX) NOT = SPACE
008860         MOVE WS-IDX TO WS-LAST-NON-BLANK
008870     END-IF.
008880 100-EXIT.
008890     EXIT.
008900*
008910 150-SCAN-FORWARD.
008920     IF WS-TEMP-CHAR (WS-IDX) NOT = SPACE
008930         MOVE WS-IDX TO WS-FIRST-NON-BLANK
008940     END-IF.
008950 150-EXIT.
008960     EXIT.
008970*
008980 999-EXIT-PARA.
008990     GOBACK.
