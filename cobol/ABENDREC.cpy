000100******************************************************************
000200* ABENDREC - JOB-STEP ABEND TRACE LINE                           *
000300*----------------------------------------------------------------*
000400* WRITTEN TO SYSOUT WHEN A JOB DECIDES IT CANNOT CONTINUE.       *
000500* PARA-NAME IS KEPT CURRENT BY EVERY PARAGRAPH IN THE PROGRAM SO *
000600* THE OPERATOR CAN SEE WHERE THE ABEND-RTN WAS DRIVEN FROM.      *
000700******************************************************************
000800 01  ABEND-REC.
000900     05  PARA-NAME               PIC X(20) VALUE SPACES.
001000     05  FILLER                  PIC X(02) VALUE SPACES.
001100     05  ABEND-REASON            PIC X(40) VALUE SPACES.
001200     05  FILLER                  PIC X(02) VALUE SPACES.
001300     05  EXPECTED-VAL            PIC X(20) VALUE SPACES.
001400     05  FILLER                  PIC X(02) VALUE SPACES.
001500     05  ACTUAL-VAL              PIC X(20) VALUE SPACES.
001600     05  FILLER                  PIC X(24) VALUE SPACES.
