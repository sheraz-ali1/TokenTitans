000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BILRPT.
000400 AUTHOR. R DUFRESNE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/18/91.
000700 DATE-COMPILED. 03/18/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PRINTS THE COST-CONTAINMENT UNIT'S BILL
001300*          DISCREPANCY AUDIT REPORT.  IT MATCHES THE BILL HEADER
001400*          FILE, THE BILL LINE-ITEM FILE AND THE DISCREPANCY
001500*          FILE ON BILL-ID (ALL THREE ARE IN BILL-ID SEQUENCE)
001600*          AND PRINTS ONE SECTION PER BILL - THE BILL HEADER
001700*          LINE, ONE LINE PER DISCREPANCY FOUND (OR A "NO
001800*          DISCREPANCIES FOUND" LINE), AND A BILL TOTAL LINE -
001900*          FOLLOWED BY A GRAND TOTAL BLOCK AT END OF RUN.
002000*
002100******************************************************************
002200*
002300               BILL HEADER INPUT        -   DDS0001.BILLHDR
002400
002500               BILL LINE-ITEM INPUT     -   DDS0001.BILLINE
002600
002700               DISCREPANCY INPUT        -   DDS0001.BILDISC
002800
002900               AUDIT REPORT OUTPUT      -   SYSPRINT
003000
003100               DUMP FILE                -   SYSOUT
003200
003300******************************************************************
003400*
003500 CHANGE LOG.
003600*   DATE     BY   TICKET   DESCRIPTION
003700*   -------- ---  -------  -------------------------------------
003800*   03/18/91 RD   CC-0145  ORIGINAL PROGRAM - MODELED ON THE OLD
003900*                          PATLIST PATIENT TREATMENT LISTING.
004000*   09/09/91 RD   CC-0181  ADDED THE GRAND TOTAL BLOCK AT END OF
004100*                          RUN.
004200*   11/19/92 KT   CC-0236  QTY-ANOMALY AND MATH-ERROR TOTALS
004300*                          BROKEN OUT ON THE GRAND TOTAL PAGE.
004400*   06/08/94 KT   CC-0282  "NO DISCREPANCIES FOUND" LINE ADDED SO
004500*                          A CLEAN BILL DOES NOT PRINT AS A BARE
004600*                          HEADER WITH NOTHING UNDER IT.
004700*   02/17/97 JS   CC-0351  PAGE-BREAK THRESHOLD LOWERED FROM 55
004800*                          TO 50 LINES TO CLEAR THE FORM FOOTER.
004900*   01/06/99 MB   CC-0404  Y2K REVIEW - PAGE HEADING DATE FIELD
005000*                          WIDENED TO A 4-DIGIT YEAR.
005100*   08/22/00 MB   CC-0419  RENAMED WORK FIELDS TO MATCH THE NEW
005200*                          SHOP STANDARD (WS- PREFIX ON TEMPS).
005300*   10/30/06 PL   CC-0512  LINE-ITEM COUNT ADDED TO THE BILL
005400*                          HEADER LINE PER AUDIT DEPT REQUEST.
005500*   05/02/09 GH   CC-0561  GRAND TOTAL SAVINGS NOW EDITED WITH A
005600*                          CR SIGN INSTEAD OF A TRAILING MINUS.
005620*   03/11/11 GH   CC-0574  GRAND TOTAL BLOCK WAS MISSING A LINE
005630*                          ITEMS READ FIGURE - AUDIT DEPT WANTS
005640*                          IT TO TIE OUT AGAINST THE BILEDIT JOB
005650*                          LOG.  COUNTED THE SAME WAY 210/220
005660*                          ALREADY COUNT LINES FOR THE HEADER
005670*                          LINE, JUST NEVER ROLLED TO A GRAND
005680*                          TOTAL BEFORE NOW.
005682*   09/14/12 GH   CC-0588  BILL HEADER LINE WAS DROPPING THE
005684*                          ACCOUNT NUMBER ON THE FLOOR - IT WAS
005686*                          BEING READ OFF BILLHDR BUT NEVER
005688*                          MOVED TO THE PRINT LINE.  ADDED
005690*                          BH-ACCOUNT-NUMBER-O AND NARROWED THE
005692*                          NAME FIELDS TO MAKE ROOM WITHOUT
005694*                          RUNNING THE LINE PAST COL 132.
005696*   09/14/12 GH   CC-0589  PAGE HEADING LINE WAS ONE FILLER TOO
005698*                          WIDE (135 BYTES INTO A 132 RECORD) -
005699*                          TRIMMED THE TRAILING FILLER TO FIT.
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SYSOUT
006700     ASSIGN TO UT-S-SYSOUT
006800       ORGANIZATION IS SEQUENTIAL.
006900
007000     SELECT SYSPRINT
007100     ASSIGN TO UT-S-SYSPRT
007200       ORGANIZATION IS SEQUENTIAL.
007300
007400     SELECT BILLHDR
007500     ASSIGN TO UT-S-BILHDR
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800
007900     SELECT BILLINE
008000     ASSIGN TO UT-S-BILLIN
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS OFCODE.
008300
008400     SELECT BILDISC
008500     ASSIGN TO UT-S-BILDSC
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS OFCODE.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  SYSOUT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 130 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS SYSOUT-REC.
009700 01  SYSOUT-REC  PIC X(130).
009800
009900 FD  SYSPRINT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 132 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS RPT-REC.
010500 01  RPT-REC  PIC X(132).
010600
010700 FD  BILLHDR
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 118 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS BILL-HEADER-REC.
011300 COPY BILLHDR.
011400
011500 FD  BILLINE
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 98 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS BILL-LINE-REC.
012100 COPY BILLINE.
012200
012300 FD  BILDISC
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 120 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS BILL-DISCREPANCY-REC.
012900 COPY BILDISC.
013000
013100 WORKING-STORAGE SECTION.
013200 01  FILE-STATUS-CODES.
013300     05  OFCODE                  PIC X(2).
013400         88  IO-OK                   VALUE "00".
013500
013600 01  WS-CURRENT-DATE-FIELDS.
013700     05  WS-CURRENT-YEAR         PIC 9(04).
013800     05  WS-CURRENT-MONTH        PIC 9(02).
013900     05  WS-CURRENT-DAY          PIC 9(02).
013950     05  FILLER                  PIC X(12).
013960     05  WS-CURR-DATE-8-X REDEFINES WS-CURRENT-DATE-FIELDS.
013970         10  WS-CURR-DATE-8      PIC 9(08).
013980         10  FILLER              PIC X(12).
014100
014200 01  PRINT-CONTROL-FIELDS.
014300     05  WS-LINES                PIC S9(4) COMP VALUE 99.
014400     05  WS-PAGES                PIC S9(4) COMP VALUE 1.
014500
014600 01  RUN-COUNTERS-AND-TOTALS.
014700     05  RPT-BILLS-PRINTED       PIC S9(7) COMP VALUE ZERO.
014750     05  RPT-LINE-ITEMS-READ     PIC S9(7) COMP VALUE ZERO.
014800     05  RPT-DISC-COUNT-DUP      PIC S9(7) COMP VALUE ZERO.
014900     05  RPT-DISC-COUNT-INFL     PIC S9(7) COMP VALUE ZERO.
015000     05  RPT-DISC-COUNT-QTY      PIC S9(7) COMP VALUE ZERO.
015100     05  RPT-DISC-COUNT-MATH     PIC S9(7) COMP VALUE ZERO.
015200     05  RPT-GRAND-SAVINGS       PIC S9(9)V99 COMP-3 VALUE ZERO.
015300
015400 01  BILL-WORK-AREA.
015500     05  WS-BILL-LINE-COUNT      PIC S9(4) COMP VALUE ZERO.
015600     05  WS-BILL-DISC-COUNT      PIC S9(4) COMP VALUE ZERO.
015700     05  WS-BILL-SAVINGS-TOTAL   PIC S9(7)V99 COMP-3 VALUE ZERO.
015800
015900 01  IDX-AND-SUBSCRIPTS.
016000     05  I-SUB                   PIC S9(4) COMP VALUE ZERO.
016100
016200 01  FLAGS-AND-SWITCHES.
016300     05  MORE-BILLHDR-SW         PIC X(01) VALUE "Y".
016400         88  NO-MORE-BILLHDR         VALUE "N".
016500     05  MORE-BILLINE-SW         PIC X(01) VALUE "Y".
016600         88  NO-MORE-BILLINE         VALUE "N".
016700     05  MORE-BILDISC-SW         PIC X(01) VALUE "Y".
016800         88  NO-MORE-BILDISC         VALUE "N".
016900
017000****** REPORT LINE LAYOUTS - SEE CC-0145 REMARKS.
017100 01  WS-HDR-REC.
017200     05  FILLER                  PIC X(01) VALUE SPACE.
017300     05  HDR-DATE.
017400         10  HDR-YYYY            PIC 9(04).
017500         10  DASH-1              PIC X(01) VALUE "-".
017600         10  HDR-MM              PIC 9(02).
017700         10  DASH-2              PIC X(01) VALUE "-".
017800         10  HDR-DD              PIC 9(02).
017900     05  FILLER                  PIC X(14) VALUE SPACES.
018000     05  FILLER                  PIC X(48) VALUE
018100         "MEDICAL BILL DISCREPANCY AUDIT REPORT".
018200     05  FILLER                  PIC X(38) VALUE SPACES.
018300     05  FILLER                  PIC X(06) VALUE "PAGE  ".
018400     05  PAGE-NBR-O              PIC ZZ9.
018500     05  FILLER REDEFINES PAGE-NBR-O PIC X(03).
018600     05  FILLER                  PIC X(12) VALUE SPACES.
018700
018800 01  WS-COLM-HDR-REC.
018900     05  FILLER            PIC X(10) VALUE "BILL-ID".
019000     05  FILLER            PIC X(18) VALUE "DISCREPANCY TYPE".
019100     05  FILLER            PIC X(08) VALUE "SEVERTY".
019200     05  FILLER            PIC X(08) VALUE "CONFID.".
019300     05  FILLER            PIC X(08) VALUE "LINE(S)".
019400     05  FILLER            PIC X(14) VALUE "OVERCHARGE".
019500     05  FILLER            PIC X(66) VALUE "DESCRIPTION".
019600
019700 01  WS-BLANK-LINE.
019800     05  FILLER     PIC X(132) VALUE SPACES.
019900
020000 01  WS-BILL-HDR-RPT-REC.
020100     05  FILLER                  PIC X(01) VALUE SPACES.
020200     05  FILLER                  PIC X(09) VALUE "BILL ID: ".
020300     05  BH-BILL-ID-O            PIC X(08).
020400     05  FILLER                  PIC X(02) VALUE SPACES.
020500     05  FILLER                  PIC X(09) VALUE "PATIENT: ".
020600     05  BH-PATIENT-NAME-O       PIC X(20).
020700     05  FILLER                  PIC X(01) VALUE SPACES.
020800     05  FILLER                  PIC X(10) VALUE "PROVIDER: ".
020900     05  BH-PROVIDER-NAME-O      PIC X(20).
021000     05  FILLER                  PIC X(02) VALUE SPACES.
021050     05  FILLER                  PIC X(06) VALUE "ACCT: ".
021060     05  BH-ACCOUNT-NUMBER-O     PIC X(12).
021100     05  FILLER                  PIC X(02) VALUE SPACES.
021110     05  FILLER                  PIC X(06) VALUE "LINES:".
021200     05  BH-LINE-COUNT-O         PIC ZZ9.
021300     05  FILLER                  PIC X(02) VALUE SPACES.
021400     05  FILLER                  PIC X(07) VALUE "TOTAL: ".
021500     05  BH-TOTAL-BILLED-O       PIC $,$$$,$$9.99.
021600
021700 01  WS-DISC-DETAIL-RPT-REC.
021800     05  FILLER                  PIC X(02) VALUE SPACES.
021900     05  DD-BILL-ID-O            PIC X(08).
022000     05  FILLER                  PIC X(02) VALUE SPACES.
022100     05  DD-DISC-TYPE-O          PIC X(16).
022200     05  FILLER                  PIC X(02) VALUE SPACES.
022300     05  DD-SEVERITY-O           PIC X(06).
022400     05  FILLER                  PIC X(02) VALUE SPACES.
022500     05  DD-CONFIDENCE-O         PIC X(06).
022600     05  FILLER                  PIC X(02) VALUE SPACES.
022700     05  DD-LINE-NOS-O           PIC 9(03)/9(03).
022800     05  FILLER                  PIC X(02) VALUE SPACES.
022900     05  DD-OVERCHARGE-O         PIC $$$,$$9.99.
023000     05  FILLER                  PIC X(02) VALUE SPACES.
023100     05  DD-DESC-TEXT-O          PIC X(60).
023200
023300 01  WS-NO-DISC-RPT-REC.
023400     05  FILLER                  PIC X(04) VALUE SPACES.
023500     05  FILLER                  PIC X(40) VALUE
023600         "*** NO DISCREPANCIES FOUND ON THIS BILL".
023700     05  FILLER                  PIC X(88) VALUE SPACES.
023800
023900 01  WS-BILL-TOTAL-RPT-REC.
024000     05  FILLER                  PIC X(04) VALUE SPACES.
024100     05  FILLER                  PIC X(24) VALUE
024200         "BILL DISCREPANCY COUNT:".
024300     05  BT-DISC-COUNT-O         PIC ZZ9.
024400     05  FILLER                  PIC X(04) VALUE SPACES.
024500     05  FILLER                  PIC X(24) VALUE
024600         "POTENTIAL BILL SAVINGS:".
024700     05  BT-SAVINGS-O            PIC $$$,$$9.99.
024800     05  FILLER                  PIC X(56) VALUE SPACES.
024900
025000 01  WS-GRAND-TOTAL-RPT-REC.
025100     05  FILLER                  PIC X(04) VALUE SPACES.
025200     05  GT-LABEL-O              PIC X(30).
025300     05  FILLER                  PIC X(04) VALUE SPACES.
025400     05  GT-VALUE-O              PIC ZZZ,ZZZ,ZZ9.99.
025500     05  GT-VALUE-O-R REDEFINES GT-VALUE-O PIC X(12).
025600     05  FILLER                  PIC X(82) VALUE SPACES.
025700
025800 COPY ABENDREC.
025900
026000 PROCEDURE DIVISION.
026010     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026020     PERFORM 100-MAINLINE THRU 100-EXIT
026030         UNTIL NO-MORE-BILLHDR.
026040     PERFORM 999-CLEANUP THRU 999-EXIT.
026050     MOVE +0 TO RETURN-CODE.
026060     GOBACK.
026070
026080 000-HOUSEKEEPING.
026100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026200     DISPLAY "******** BEGIN JOB BILRPT ********".
026300     ACCEPT WS-CURRENT-DATE-FIELDS FROM DATE YYYYMMDD.
026400     MOVE WS-CURRENT-YEAR  TO HDR-YYYY.
026500     MOVE WS-CURRENT-MONTH TO HDR-MM.
026600     MOVE WS-CURRENT-DAY   TO HDR-DD.
026700     INITIALIZE RUN-COUNTERS-AND-TOTALS.
026800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
026900     PERFORM 900-READ-BILLHDR THRU 900-EXIT.
027000     IF NO-MORE-BILLHDR
027100         MOVE "EMPTY BILL HEADER INPUT FILE" TO ABEND-REASON
027200         GO TO 1000-ABEND-RTN.
027300     PERFORM 920-READ-BILLINE THRU 920-EXIT.
027400     PERFORM 940-READ-BILDISC THRU 940-EXIT.
027500 000-EXIT.
027600     EXIT.
027700
027800 100-MAINLINE.
027900     MOVE "100-MAINLINE" TO PARA-NAME.
028000     PERFORM 200-NEW-BILL THRU 200-EXIT.
028100     PERFORM 900-READ-BILLHDR THRU 900-EXIT.
028200 100-EXIT.
028300     EXIT.
028400
028500****** ONE BILL SECTION - HEADER LINE, DISCREPANCY DETAIL (OR
028600****** THE "NONE FOUND" LINE), AND THE BILL TOTAL LINE.
028700 200-NEW-BILL.
028800     MOVE "200-NEW-BILL" TO PARA-NAME.
028900     ADD +1 TO RPT-BILLS-PRINTED.
029000     MOVE ZERO TO WS-BILL-DISC-COUNT, WS-BILL-SAVINGS-TOTAL.
029100     PERFORM 210-COUNT-BILL-LINES THRU 210-EXIT.
029200
029300     IF WS-LINES > 50
029400         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
029500     PERFORM 740-WRITE-BILL-HDR-LINE THRU 740-EXIT.
029600
029700     PERFORM 760-WRITE-DISC-DETAIL-LINE THRU 760-EXIT
029800         UNTIL NO-MORE-BILDISC
029900         OR DD-BILL-ID NOT = BH-BILL-ID.
030000
030100     IF WS-BILL-DISC-COUNT = ZERO
030200         PERFORM 765-WRITE-NO-DISC-LINE THRU 765-EXIT.
030300
030400     PERFORM 770-WRITE-BILL-TOTAL-LINE THRU 770-EXIT.
030500     WRITE RPT-REC FROM WS-BLANK-LINE
030600         AFTER ADVANCING 1.
030700     ADD +1 TO WS-LINES.
030800 200-EXIT.
030900     EXIT.
031000
031100****** COUNTS THE LINE ITEMS FOR THIS BILL OUT OF THE BILLINE
031200****** FILE, WHICH IS IN THE SAME BILL-ID SEQUENCE AS BILLHDR.
031300 210-COUNT-BILL-LINES.
031400     MOVE "210-COUNT-BILL-LINES" TO PARA-NAME.
031500     MOVE ZERO TO WS-BILL-LINE-COUNT.
031600     PERFORM 220-COUNT-ONE-LINE THRU 220-EXIT
031700         UNTIL NO-MORE-BILLINE
031800         OR BL-BILL-ID NOT = BH-BILL-ID.
031900 210-EXIT.
032000     EXIT.
032100
032200 220-COUNT-ONE-LINE.
032300     MOVE "220-COUNT-ONE-LINE" TO PARA-NAME.
032400     ADD +1 TO WS-BILL-LINE-COUNT.
032450     ADD +1 TO RPT-LINE-ITEMS-READ.
032500     PERFORM 920-READ-BILLINE THRU 920-EXIT.
032600 220-EXIT.
032700     EXIT.
032800
032900 600-PAGE-BREAK.
033000     MOVE "600-PAGE-BREAK" TO PARA-NAME.
033100     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
033200     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
033300 600-EXIT.
033400     EXIT.
033500
033600 700-WRITE-PAGE-HDR.
033700     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
033800     MOVE WS-PAGES TO PAGE-NBR-O.
033900     WRITE RPT-REC FROM WS-HDR-REC
034000         AFTER ADVANCING NEXT-PAGE.
034100     WRITE RPT-REC FROM WS-BLANK-LINE
034200         AFTER ADVANCING 1.
034300     ADD +1 TO WS-PAGES.
034400     MOVE ZERO TO WS-LINES.
034500 700-EXIT.
034600     EXIT.
034700
034800 720-WRITE-COLM-HDR.
034900     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
035000     WRITE RPT-REC FROM WS-COLM-HDR-REC
035100         AFTER ADVANCING 1.
035200     WRITE RPT-REC FROM WS-BLANK-LINE
035300         AFTER ADVANCING 1.
035400     ADD +2 TO WS-LINES.
035500 720-EXIT.
035600     EXIT.
035700
035800 740-WRITE-BILL-HDR-LINE.
035900     MOVE "740-WRITE-BILL-HDR-LINE" TO PARA-NAME.
036000     MOVE BH-BILL-ID          TO BH-BILL-ID-O.
036100     MOVE BH-PATIENT-NAME     TO BH-PATIENT-NAME-O.
036200     MOVE BH-PROVIDER-NAME    TO BH-PROVIDER-NAME-O.
036250     MOVE BH-ACCOUNT-NUMBER   TO BH-ACCOUNT-NUMBER-O.
036300     MOVE WS-BILL-LINE-COUNT  TO BH-LINE-COUNT-O.
036400     MOVE BH-TOTAL-BILLED     TO BH-TOTAL-BILLED-O.
036500     WRITE RPT-REC FROM WS-BILL-HDR-RPT-REC
036600         AFTER ADVANCING 1.
036700     ADD +1 TO WS-LINES.
036800 740-EXIT.
036900     EXIT.
037000
037100****** PRINTS ONE DISCREPANCY LINE AND ADVANCES BILDISC.
037200 760-WRITE-DISC-DETAIL-LINE.
037300     MOVE "760-WRITE-DISC-DETAIL-LINE" TO PARA-NAME.
037400     IF WS-LINES > 50
037500         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
037600
037700     MOVE DD-BILL-ID          TO DD-BILL-ID-O.
037800     MOVE DD-DISC-TYPE        TO DD-DISC-TYPE-O.
037900     MOVE DD-SEVERITY         TO DD-SEVERITY-O.
038000     MOVE DD-CONFIDENCE       TO DD-CONFIDENCE-O.
038100     MOVE DD-LINE-NOS-GRP-X   TO DD-LINE-NOS-O.
038200     MOVE DD-POTENTIAL-OVERCHARGE TO DD-OVERCHARGE-O.
038300     MOVE DD-DESC-TEXT        TO DD-DESC-TEXT-O.
038400     WRITE RPT-REC FROM WS-DISC-DETAIL-RPT-REC
038500         AFTER ADVANCING 1.
038600     ADD +1 TO WS-LINES.
038700
038800     ADD +1 TO WS-BILL-DISC-COUNT.
038900     ADD DD-POTENTIAL-OVERCHARGE TO WS-BILL-SAVINGS-TOTAL.
039000     ADD DD-POTENTIAL-OVERCHARGE TO RPT-GRAND-SAVINGS.
039100     IF DD-DUPLICATE-CHARGE
039200         ADD +1 TO RPT-DISC-COUNT-DUP
039300     ELSE IF DD-PRICE-INFLATION
039400         ADD +1 TO RPT-DISC-COUNT-INFL
039500     ELSE IF DD-QTY-ANOMALY
039600         ADD +1 TO RPT-DISC-COUNT-QTY
039700     ELSE IF DD-MATH-ERROR
039800         ADD +1 TO RPT-DISC-COUNT-MATH.
039900
040000     PERFORM 940-READ-BILDISC THRU 940-EXIT.
040100 760-EXIT.
040200     EXIT.
040300
040400 765-WRITE-NO-DISC-LINE.
040500     MOVE "765-WRITE-NO-DISC-LINE" TO PARA-NAME.
040600     IF WS-LINES > 50
040700         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
040800     WRITE RPT-REC FROM WS-NO-DISC-RPT-REC
040900         AFTER ADVANCING 1.
041000     ADD +1 TO WS-LINES.
041100 765-EXIT.
041200     EXIT.
041300
041400 770-WRITE-BILL-TOTAL-LINE.
041500     MOVE "770-WRITE-BILL-TOTAL-LINE" TO PARA-NAME.
041600     IF WS-LINES > 50
041700         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
041800     MOVE WS-BILL-DISC-COUNT    TO BT-DISC-COUNT-O.
041900     MOVE WS-BILL-SAVINGS-TOTAL TO BT-SAVINGS-O.
042000     WRITE RPT-REC FROM WS-BILL-TOTAL-RPT-REC
042100         AFTER ADVANCING 1.
042200     ADD +1 TO WS-LINES.
042300 770-EXIT.
042400     EXIT.
042500
042600 800-OPEN-FILES.
042700     MOVE "800-OPEN-FILES" TO PARA-NAME.
042800     OPEN INPUT BILLHDR, BILLINE, BILDISC.
042900     OPEN OUTPUT SYSPRINT, SYSOUT.
043000 800-EXIT.
043100     EXIT.
043200
043300 850-CLOSE-FILES.
043400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
043500     CLOSE BILLHDR, BILLINE, BILDISC, SYSPRINT, SYSOUT.
043600 850-EXIT.
043700     EXIT.
043800
043900 900-READ-BILLHDR.
044000     MOVE "900-READ-BILLHDR" TO PARA-NAME.
044100     READ BILLHDR INTO BILL-HEADER-REC
044200         AT END
044300         MOVE "N" TO MORE-BILLHDR-SW
044400         GO TO 900-EXIT
044500     END-READ.
044600 900-EXIT.
044700     EXIT.
044800
044900 920-READ-BILLINE.
045000     MOVE "920-READ-BILLINE" TO PARA-NAME.
045100     READ BILLINE INTO BILL-LINE-REC
045200         AT END
045300         MOVE "N" TO MORE-BILLINE-SW
045400         MOVE HIGH-VALUES TO BL-BILL-ID
045500         GO TO 920-EXIT
045600     END-READ.
045700 920-EXIT.
045800     EXIT.
045900
046000 940-READ-BILDISC.
046100     MOVE "940-READ-BILDISC" TO PARA-NAME.
046200     READ BILDISC INTO BILL-DISCREPANCY-REC
046300         AT END
046400         MOVE "N" TO MORE-BILDISC-SW
046500         MOVE HIGH-VALUES TO DD-BILL-ID
046600         GO TO 940-EXIT
046700     END-READ.
046800 940-EXIT.
046900     EXIT.
047000
047100****** END-OF-RUN GRAND TOTAL BLOCK - SEE CC-0181, CC-0236.
047200 999-CLEANUP.
047300     MOVE "999-CLEANUP" TO PARA-NAME.
047400     IF WS-LINES > 45
047500         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
047600
047700     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 2.
047800     MOVE "*** GRAND TOTALS - BILEDIT/BILRPT RUN ***"
047900         TO GT-LABEL-O.
048000     MOVE SPACES TO GT-VALUE-O-R.
048100     WRITE RPT-REC FROM WS-GRAND-TOTAL-RPT-REC
048200         AFTER ADVANCING 1.
048300
048400     MOVE "BILLS PROCESSED" TO GT-LABEL-O.
048500     MOVE RPT-BILLS-PRINTED TO GT-VALUE-O.
048600     WRITE RPT-REC FROM WS-GRAND-TOTAL-RPT-REC
048700         AFTER ADVANCING 1.
048750
048760     MOVE "LINE ITEMS READ" TO GT-LABEL-O.
048770     MOVE RPT-LINE-ITEMS-READ TO GT-VALUE-O.
048780     WRITE RPT-REC FROM WS-GRAND-TOTAL-RPT-REC
048790         AFTER ADVANCING 1.
048800
048900     MOVE "DUPLICATE-CHARGE FINDINGS" TO GT-LABEL-O.
049000     MOVE RPT-DISC-COUNT-DUP TO GT-VALUE-O.
049100     WRITE RPT-REC FROM WS-GRAND-TOTAL-RPT-REC
049200         AFTER ADVANCING 1.
049300
049400     MOVE "PRICE-INFLATION FINDINGS" TO GT-LABEL-O.
049500     MOVE RPT-DISC-COUNT-INFL TO GT-VALUE-O.
049600     WRITE RPT-REC FROM WS-GRAND-TOTAL-RPT-REC
049700         AFTER ADVANCING 1.
049800
049900     MOVE "QTY-ANOMALY FINDINGS" TO GT-LABEL-O.
050000     MOVE RPT-DISC-COUNT-QTY TO GT-VALUE-O.
050100     WRITE RPT-REC FROM WS-GRAND-TOTAL-RPT-REC
050200         AFTER ADVANCING 1.
050300
050400     MOVE "MATH-ERROR FINDINGS" TO GT-LABEL-O.
050500     MOVE RPT-DISC-COUNT-MATH TO GT-VALUE-O.
050600     WRITE RPT-REC FROM WS-GRAND-TOTAL-RPT-REC
050700         AFTER ADVANCING 1.
050800
050900     MOVE "GRAND TOTAL POTENTIAL SAVINGS" TO GT-LABEL-O.
051000     MOVE RPT-GRAND-SAVINGS TO GT-VALUE-O.
051100     WRITE RPT-REC FROM WS-GRAND-TOTAL-RPT-REC
051200         AFTER ADVANCING 1.
051300
051400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
051500     DISPLAY "******** NORMAL END OF JOB BILRPT ********".
051600 999-EXIT.
051700     EXIT.
051800
051900 1000-ABEND-RTN.
052000     WRITE SYSOUT-REC FROM ABEND-REC.
052100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
052200     DISPLAY "*** ABNORMAL END OF JOB - BILRPT ***" UPON CONSOLE.
052300     MOVE +16 TO RETURN-CODE.
052400     STOP RUN.
