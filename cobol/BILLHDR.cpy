000100******************************************************************
000200* BILLHDR - MEDICAL BILL HEADER RECORD (INPUT - QSAM)            *
000300*           SORTED ASCENDING BY BH-BILL-ID                       *
000400*----------------------------------------------------------------*
000500* ONE RECORD PER BILL/SESSION, PREPARED UPSTREAM OF THIS JOB.    *
000600* BH-TOTAL-BILLED-FLAG TELLS US WHETHER THE PATIENT'S BILL EVEN  *
000700* CARRIED A STATED TOTAL - SOME INCOMING BILLS DON'T.            *
000800******************************************************************
000900 01  BILL-HEADER-REC.
001000     05  BH-BILL-ID              PIC X(08).
001100     05  BH-PATIENT-NAME         PIC X(25).
001200     05  BH-PROVIDER-NAME        PIC X(25).
001300     05  BH-ACCOUNT-NUMBER       PIC X(12).
001400     05  BH-BILLING-DATE         PIC X(10).
001410     05  BH-BILLING-DATE-PARTS REDEFINES BH-BILLING-DATE.
001420         10  BH-BILL-YYYY            PIC X(04).
001430         10  FILLER                  PIC X(01).
001440         10  BH-BILL-MM              PIC X(02).
001450         10  FILLER                  PIC X(01).
001460         10  BH-BILL-DD              PIC X(02).
001500     05  BH-TOTAL-BILLED         PIC S9(7)V99.
001600     05  BH-TOTAL-BILLED-FLAG    PIC X(01).
001700         88  BH-TOTAL-PRESENT        VALUE "Y".
001800         88  BH-TOTAL-ABSENT         VALUE "N".
001900     05  BH-INS-ADJUSTMENTS      PIC S9(7)V99.
002000     05  BH-PATIENT-RESP         PIC S9(7)V99.
002100     05  FILLER                  PIC X(10).
